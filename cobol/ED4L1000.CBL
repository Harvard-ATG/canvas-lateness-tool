000100******************************************************************        
000110* FECHA       : 14/05/1990                                       *        
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *        
000130* APLICACION  : EDUCACION SEMILLERO                              *        
000140* PROGRAMA    : ED4L1000                                         *        
000150* TIPO        : BATCH                                            *        
000160* DESCRIPCION : CRUZA EL LISTADO DE ESTUDIANTES INSCRITOS CONTRA *        
000170*             : LAS ASIGNACIONES DEL CURSO Y LAS ENTREGAS        *        
000180*             : RECIBIDAS, PARA DETERMINAR POR CADA PAREJA       *        
000190*             : ESTUDIANTE/ASIGNACION SI LA ENTREGA FALTO, FUE A *        
000200*             : TIEMPO, LLEGO EN MORA O LA ASIGNACION NO TIENE   *        
000210*             : FECHA LIMITE. PRODUCE UN REPORTE IMPRESO CON     *        
000220*             : QUIEBRES POR ESTUDIANTE Y UN ARCHIVO DE          *        
000230*             : EXPORTACION PLANO PARA OTROS SISTEMAS.           *        
000240* ARCHIVOS    : ED4ESTU=E, ED4ASIG=E, ED4ENTR=E, ED4SAEX=S,      *        
000250*             : ED4SARP=S                                        *        
000260* ACCION (ES) : E=PROCESA CORRIDA COMPLETA (UNICA ACCION)        *        
000270* INSTALADO   : 14/05/1990                                       *        
000280* BPM/RATIONAL: SEM-0014                                         *        
000290* NOMBRE      : REPORTE DE MORA DE ASIGNACIONES - SEMILLERO      *        
000300******************************************************************        
000310*                    B I T A C O R A   D E   C A M B I O S       *        
000320******************************************************************        
000330* 14/05/1990  EEDR  SEM-0014   VERSION INICIAL. CARGA ASIGNA-    *        
000340*                              CIONES Y ENTREGAS EN TABLA, LEE   *        
000350*                              ESTUDIANTES EN SECUENCIA Y EMITE  *        
000360*                              REPORTE Y EXPORTACION.            *        
000370* 03/08/1991  EEDR  SEM-0041   SE AGREGA VALIDACION DE ENTREGA   *        
000380*                              SIN ASIGNACION CONOCIDA (RECHAZO) *        
000390* 22/08/1994  EEDR  SEM-0077   SE AGREGA ASG-PUNTOS AL REPORTE   *        
000400*                              DE ASIGNACIONES (INFORMATIVO).    *        
000410* 19/11/1996  EEDR  SEM-0129   EL ESTADO DE ENTREGA 'G' SE TRATA *        
000420*                              IGUAL QUE 'S' PARA EFECTOS DE     *        
000430*                              MORA. SE AGREGA ENT-ESTADO.       *        
000440* 03/02/1999  EEDR  SEM-Y2K1   REVISION Y2K DE TODO EL PROGRAMA: *        
000450*                              LAS FECHAS YA SON DE 14 POSICIO-  *        
000460*                              NES (AAAAMMDDHHMMSS), SIN CAMPOS  *        
000470*                              DE ANIO DE 2 DIGITOS EN NINGUN    *        
000480*                              LADO. SIN CAMBIO DE CODIGO.       *        
000490* 17/03/1999  EEDR  SEM-Y2K2   PRUEBA Y2K EN VIVO, SIN NOVEDAD.  *        
000500* 09/01/2002  PEDR  SEM-0198   SE AMPLIA WKS-TOTAL-DIAS-MORA Y   *        
000510*                              WKS-GRAN-DIAS-MORA A S9(09) COMP, *        
000520*                              CURSOS LARGOS DESBORDABAN 9(05).  *        
000530* 11/09/2003  PEDR  SEM-0231   SE DOCUMENTA EL CRITERIO DE       *        
000540*                              BUSQUEDA BINARIA SOBRE LA TABLA   *        
000550*                              DE ENTREGAS (SEARCH ALL) Y SE     *        
000560*                              ACLARA EL MANEJO DE ENTREGAS      *        
000570*                              RECHAZADAS POR ASIGNACION         *        
000580*                              DESCONOCIDA.                      *        
000585* 16/02/2004  PEDR  SEM-0245   SE ACTIVA EL MNEMONICO TOP-OF-    *        
000586*                              FORM EN EL ENCABEZADO DEL REPOR   *        
000587*                              TE Y SE AGREGA CONTADOR 77-NIVEL  *        
000588*                              DE TRAZA (UPSI-0) PARA DEPURAR    *        
000589*                              ENTREGAS RECHAZADAS EN EL PASO 2  *        
000590******************************************************************        
000600 IDENTIFICATION DIVISION.                                                 
000610 PROGRAM-ID.    ED4L1000.                                                 
000620 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.                               
000630 INSTALLATION.  BANCO INDUSTRIAL - EDUCACION SEMILLERO.                   
000640 DATE-WRITTEN.  14/05/1990.                                               
000650 DATE-COMPILED.                                                           
000660 SECURITY.      USO INTERNO - PROPIEDAD DE BANCO INDUSTRIAL.              
000670******************************************************************        
000680 ENVIRONMENT DIVISION.                                                    
000690 CONFIGURATION SECTION.                                                   
000700 SPECIAL-NAMES.                                                           
000710      C01 IS TOP-OF-FORM                                                  
000720      UPSI-0 IS WS-TRAZA ON  STATUS IS TRAZA-ACTIVA                       
000730                        OFF STATUS IS TRAZA-INACTIVA.                     
000740 INPUT-OUTPUT SECTION.                                                    
000750 FILE-CONTROL.                                                            
000760     SELECT ED4ESTU ASSIGN TO ED4ESTU                                     
000770            ORGANIZATION  IS LINE SEQUENTIAL                              
000780            ACCESS        IS SEQUENTIAL                                   
000790            FILE STATUS   IS FS-ED4ESTU                                   
000800                             FSE-ED4ESTU.                                 
000810                                                                          
000820     SELECT ED4ASIG ASSIGN TO ED4ASIG                                     
000830            ORGANIZATION  IS LINE SEQUENTIAL                              
000840            ACCESS        IS SEQUENTIAL                                   
000850            FILE STATUS   IS FS-ED4ASIG                                   
000860                             FSE-ED4ASIG.                                 
000870                                                                          
000880     SELECT ED4ENTR ASSIGN TO ED4ENTR                                     
000890            ORGANIZATION  IS LINE SEQUENTIAL                              
000900            ACCESS        IS SEQUENTIAL                                   
000910            FILE STATUS   IS FS-ED4ENTR                                   
000920                             FSE-ED4ENTR.                                 
000930                                                                          
000940     SELECT ED4SAEX ASSIGN TO ED4SAEX                                     
000950            ORGANIZATION  IS LINE SEQUENTIAL                              
000960            ACCESS        IS SEQUENTIAL                                   
000970            FILE STATUS   IS FS-ED4SAEX                                   
000980                             FSE-ED4SAEX.                                 
000990                                                                          
001000     SELECT ED4SARP ASSIGN TO ED4SARP                                     
001010            ORGANIZATION  IS LINE SEQUENTIAL                              
001020            ACCESS        IS SEQUENTIAL                                   
001030            FILE STATUS   IS FS-ED4SARP                                   
001040                             FSE-ED4SARP.                                 
001050******************************************************************        
001060 DATA DIVISION.                                                           
001070 FILE SECTION.                                                            
001080******************************************************************        
001090*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *        
001100******************************************************************        
001110*   MAESTRO DE ESTUDIANTES INSCRITOS EN EL CURSO                          
001120*   MAESTRO DE ASIGNACIONES DEL CURSO                                     
001130*   ENTREGAS RECIBIDAS DE LOS ESTUDIANTES                                 
001140*   SALIDA DE EXPORTACION PLANA POR PAREJA ESTUDIANTE/ASIGNACION          
001150*   SALIDA DE REPORTE IMPRESO DE MORA                                     
001160 FD  ED4ESTU                                                              
001170     RECORDING MODE IS F                                                  
001180     RECORD CONTAINS 50 CHARACTERS.                                       
001190     COPY ED4LEST.                                                        
001200 FD  ED4ASIG                                                              
001210     RECORDING MODE IS F                                                  
001220     RECORD CONTAINS 60 CHARACTERS.                                       
001230     COPY ED4LASG.                                                        
001240 FD  ED4ENTR                                                              
001250     RECORDING MODE IS F                                                  
001260     RECORD CONTAINS 40 CHARACTERS.                                       
001270     COPY ED4LENT.                                                        
001280 FD  ED4SAEX                                                              
001290     RECORDING MODE IS F                                                  
001300     RECORD CONTAINS 80 CHARACTERS.                                       
001310     COPY ED4LEXP.                                                        
001320 FD  ED4SARP                                                              
001330     RECORDING MODE IS F                                                  
001340     RECORD CONTAINS 132 CHARACTERS.                                      
001350 01  LIN-REPORTE                     PIC X(132).                          
001360 WORKING-STORAGE SECTION.                                                 
001362******************************************************************        
001364*    CONTADOR DE RECHAZOS MOSTRADOS POR LA TRAZA DE DEPURACION   *        
001366******************************************************************        
001368 77  WKS-CONTADOR-TRAZA          PIC S9(05) COMP VALUE 0.                 
001370******************************************************************        
001380*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *        
001390******************************************************************        
001400 01 WKS-FS-STATUS.                                                        
001410    02 WKS-STATUS.                                                        
001420*      MAESTRO DE ESTUDIANTES INSCRITOS                                   
001430       04 FS-ED4ESTU             PIC 9(02) VALUE ZEROES.                  
001440       04 FSE-ED4ESTU.                                                    
001450          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.                
001460          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.                
001470          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.                
001480*      MAESTRO DE ASIGNACIONES                                            
001490       04 FS-ED4ASIG             PIC 9(02) VALUE ZEROES.                  
001500       04 FSE-ED4ASIG.                                                    
001510          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.                
001520          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.                
001530          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.                
001540*      ENTREGAS RECIBIDAS                                                 
001550       04 FS-ED4ENTR             PIC 9(02) VALUE ZEROES.                  
001560       04 FSE-ED4ENTR.                                                    
001570          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.                
001580          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.                
001590          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.                
001600*      EXPORTACION PLANA DE SALIDA                                        
001610       04 FS-ED4SAEX             PIC 9(02) VALUE ZEROES.                  
001620       04 FSE-ED4SAEX.                                                    
001630          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.                
001640          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.                
001650          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.                
001660*      REPORTE IMPRESO DE SALIDA                                          
001670       04 FS-ED4SARP             PIC 9(02) VALUE ZEROES.                  
001680       04 FSE-ED4SARP.                                                    
001690          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.                
001700          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.                
001710          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.                
001720*      VARIABLES RUTINA DE FSE                                            
001730       04 PROGRAMA               PIC X(08) VALUE SPACES.                  
001740       04 ARCHIVO                PIC X(08) VALUE SPACES.                  
001750       04 ACCION                 PIC X(10) VALUE SPACES.                  
001760       04 LLAVE                  PIC X(32) VALUE SPACES.                  
001770******************************************************************        
001780*                  INTERRUPTORES DE FIN DE ARCHIVO               *        
001790******************************************************************        
001800 01 WKS-FLAGS.                                                            
001810    02 WKS-FIN-ESTUD              PIC 9(01) VALUE ZEROES.                 
001820       88 FIN-ESTUD                       VALUE 1.                        
001830    02 WKS-FIN-ASIGNA             PIC 9(01) VALUE ZEROES.                 
001840       88 FIN-ASIGNA                       VALUE 1.                       
001850    02 WKS-FIN-ENTREGA            PIC 9(01) VALUE ZEROES.                 
001860       88 FIN-ENTREGA                      VALUE 1.                       
001870    02 WKS-ASIGNA-DESBORDE        PIC 9(01) VALUE ZEROES.                 
001880       88 HUBO-DESBORDE-ASIGNA            VALUE 1.                        
001890    02 WKS-ENTREGA-DESBORDE       PIC 9(01) VALUE ZEROES.                 
001900       88 HUBO-DESBORDE-ENTREGA           VALUE 1.                        
001910    02 WKS-ENTREGA-ENCONTRADA     PIC 9(01) VALUE ZEROES.                 
001920       88 SI-ENTREGA-ENCONTRADA           VALUE 1.                        
001930******************************************************************        
001940*     TABLA DE ASIGNACIONES EN MEMORIA (MAXIMO 50, SEM-0014)     *        
001950******************************************************************        
001960 01 WKS-ASIGNA-OCCURS              PIC 9(02) COMP VALUE ZEROS.            
001970 01 WKS-TABLA-ASIGNA.                                                     
001980    02 WKS-REG-ASIGNA OCCURS 1 TO 50 TIMES                                
001990                      DEPENDING ON WKS-ASIGNA-OCCURS                      
002000                      ASCENDING KEY IS TA-ID                              
002010                      INDEXED   BY  IDX-ASG.                              
002020       03 TA-ID                  PIC 9(08).                               
002030       03 TA-NOMBRE              PIC X(30).                               
002040       03 TA-FECHA-ENTREGA       PIC 9(14).                               
002050       03 TA-PUNTOS              PIC 9(05)V99.                            
002060       03 TA-CTD-MORA            PIC S9(05) COMP.                         
002070       03 TA-CTD-FALTA           PIC S9(05) COMP.                         
002080******************************************************************        
002090*     TABLA DE ENTREGAS EN MEMORIA (MAXIMO 2000, SEM-0014)       *        
002100*     ORDENADA POR TE-ASG-ID, TE-EST-ID PARA BUSQUEDA BINARIA    *        
002110******************************************************************        
002120 01 WKS-ENTREGA-OCCURS             PIC 9(04) COMP VALUE ZEROS.            
002130 01 WKS-TABLA-ENTREGA.                                                    
002140    02 WKS-REG-ENTREGA OCCURS 1 TO 2000 TIMES                             
002150                       DEPENDING ON WKS-ENTREGA-OCCURS                    
002160                       ASCENDING KEY IS TE-ASG-ID TE-EST-ID               
002170                       INDEXED   BY  IDX-ENT.                             
002180       03 TE-ASG-ID               PIC 9(08).                              
002190       03 TE-EST-ID               PIC 9(08).                              
002200       03 TE-FECHA-ENVIO          PIC 9(14).                              
002210       03 TE-ESTADO               PIC X(01).                              
002220******************************************************************        
002230*               CONTADORES DE REGISTROS DE LA CORRIDA            *        
002240******************************************************************        
002250 01 WKS-CONTADORES.                                                       
002260    02 WKS-ESTUD-LEIDOS           PIC S9(07) COMP VALUE 0.                
002270    02 WKS-ASIGNA-LEIDAS          PIC S9(05) COMP VALUE 0.                
002280    02 WKS-ENTREGA-LEIDAS         PIC S9(07) COMP VALUE 0.                
002290    02 WKS-ENTREGA-RECHAZADAS     PIC S9(07) COMP VALUE 0.                
002300    02 WKS-EXPORT-ESCRITOS        PIC S9(07) COMP VALUE 0.                
002310    02 WKS-RENGLONES-ESCRITOS     PIC S9(07) COMP VALUE 0.                
002320******************************************************************        
002330*            ACUMULADORES POR ESTUDIANTE (SE REINICIAN)          *        
002340******************************************************************        
002350 01 WKS-ACUM-ESTUDIANTE.                                                  
002360    02 WKS-EST-MORA               PIC S9(05) COMP VALUE 0.                
002370    02 WKS-EST-FALTA              PIC S9(05) COMP VALUE 0.                
002380    02 WKS-EST-DIAS-MORA          PIC S9(07) COMP VALUE 0.                
002390******************************************************************        
002400*                  ACUMULADORES GRAN TOTAL DEL CURSO             *        
002410******************************************************************        
002420 01 WKS-ACUM-GRAN-TOTAL.                                                  
002430    02 WKS-GRAN-MORA              PIC S9(07) COMP VALUE 0.                
002440    02 WKS-GRAN-FALTA             PIC S9(07) COMP VALUE 0.                
002450    02 WKS-GRAN-DIAS-MORA         PIC S9(09) COMP VALUE 0.                
002460******************************************************************        
002470*         CAMPOS EDITADOS PARA ARMAR TEXTO CON STRING            *        
002480******************************************************************        
002490 01 WKS-CAMPOS-EDICION.                                                   
002500    02 EDT-MORA                   PIC Z(6)9 VALUE ZEROS.                  
002510    02 EDT-FALTA                  PIC Z(6)9 VALUE ZEROS.                  
002520    02 EDT-DIAS                   PIC Z(8)9 VALUE ZEROS.                  
002530    02 EDT-ESTUD                  PIC Z(6)9 VALUE ZEROS.                  
002540    02 EDT-ASIGNA                 PIC Z(4)9 VALUE ZEROS.                  
002550    02 EDT-PUNTERO                PIC S9(04) COMP VALUE 0.                
002560******************************************************************        
002570*           CAMPOS DE TRABAJO PARA EL CRUCE DE UNA CASILLA       *        
002580******************************************************************        
002590 01 WKS-CASILLA.                                                          
002600    02 WKS-HUBO-ENTREGA           PIC X(01) VALUE 'N'.                    
002610       88 WKS-NO-HUBO-ENTREGA             VALUE 'N'.                      
002620    02 WKS-ESTADO-ENTREGA         PIC X(01) VALUE SPACE.                  
002630    02 WKS-FECHA-ENVIO-CASILLA    PIC 9(14) VALUE ZEROS.                  
002640    02 WKS-ESTADO-RESULTADO       PIC X(01) VALUE SPACE.                  
002650       88 WKS-CASILLA-FALTANTE            VALUE 'M'.                      
002660       88 WKS-CASILLA-A-TIEMPO            VALUE 'O'.                      
002670       88 WKS-CASILLA-EN-MORA             VALUE 'L'.                      
002680       88 WKS-CASILLA-SIN-FECHA           VALUE 'N'.                      
002690    02 WKS-DIAS-MORA-CASILLA      PIC 9(04) VALUE ZEROS.                  
002700******************************************************************        
002710*                  RENGLON DE ENCABEZADO DE REPORTE              *        
002720******************************************************************        
002730 01 LIN-TITULO.                                                           
002740    02 FILLER                     PIC X(132)                              
002750             VALUE 'ASSIGNMENT LATENESS REPORT'.                          
002760 01 LIN-ENCABEZADO-1.                                                     
002770    02 FILLER                     PIC X(30) VALUE 'STUDENT NAME'.         
002780    02 FILLER                     PIC X(01) VALUE SPACE.                  
002790    02 FILLER                     PIC X(08) VALUE 'ASG ID'.               
002800    02 FILLER                     PIC X(01) VALUE SPACE.                  
002810    02 FILLER                     PIC X(25) VALUE 'ASSIGNMENT'.           
002820    02 FILLER                     PIC X(01) VALUE SPACE.                  
002830    02 FILLER                     PIC X(14) VALUE 'DUE DATE'.             
002840    02 FILLER                     PIC X(01) VALUE SPACE.                  
002850    02 FILLER                     PIC X(14) VALUE 'SUBMITTED'.            
002860    02 FILLER                     PIC X(01) VALUE SPACE.                  
002870    02 FILLER                     PIC X(08) VALUE 'STATUS'.               
002880    02 FILLER                     PIC X(01) VALUE SPACE.                  
002890    02 FILLER                     PIC X(09) VALUE 'DAYS LATE'.            
002900    02 FILLER                     PIC X(18) VALUE SPACES.                 
002910******************************************************************        
002920*                  RENGLON DE DETALLE DEL REPORTE                *        
002930******************************************************************        
002940 01 LIN-DETALLE.                                                          
002950    02 DET-NOMBRE                 PIC X(30) VALUE SPACES.                 
002960    02 FILLER                     PIC X(01) VALUE SPACE.                  
002970    02 DET-ASG-ID                 PIC 9(08) VALUE ZEROS.                  
002980    02 FILLER                     PIC X(01) VALUE SPACE.                  
002990    02 DET-NOMBRE-ASG             PIC X(25) VALUE SPACES.                 
003000    02 FILLER                     PIC X(01) VALUE SPACE.                  
003010    02 DET-FECHA-ENTREGA          PIC 9(14) VALUE ZEROS.                  
003020    02 FILLER                     PIC X(01) VALUE SPACE.                  
003030    02 DET-FECHA-ENVIO            PIC 9(14) VALUE ZEROS.                  
003040    02 FILLER                     PIC X(01) VALUE SPACE.                  
003050    02 DET-ESTADO                 PIC X(08) VALUE SPACES.                 
003060    02 FILLER                     PIC X(01) VALUE SPACE.                  
003070    02 DET-DIAS-MORA              PIC Z(09) VALUE ZEROS.                  
003080    02 FILLER                     PIC X(18) VALUE SPACES.                 
003090******************************************************************        
003100*     RENGLON DE TOTAL POR ESTUDIANTE (QUIEBRE DE CONTROL)       *        
003110*     SE ARMA CON STRING PORQUE EL FORMATO ES UN TEXTO LIBRE,    *        
003120*     NO UN REPORTE DE COLUMNAS FIJAS (VER SEM-0014).            *        
003130******************************************************************        
003140 01 LIN-TOTAL-ESTUD.                                                      
003150    02 FILLER                     PIC X(132) VALUE SPACES.                
003160 01 LIN-TOTAL-ESTUD-R REDEFINES LIN-TOTAL-ESTUD.                          
003170    02 TOT-TEXTO                  PIC X(110) VALUE SPACES.                
003180    02 FILLER                     PIC X(22) VALUE SPACES.                 
003190******************************************************************        
003200*     RENGLONES DEL RESUMEN FINAL DEL CURSO, TAMBIEN DE TEXTO    *        
003210*     LIBRE ARMADO CON STRING (VER SEM-0014).                   *         
003220******************************************************************        
003230 01 LIN-RESUMEN.                                                          
003240    02 FILLER                     PIC X(132) VALUE SPACES.                
003250 01 LIN-RESUMEN-R REDEFINES LIN-RESUMEN.                                  
003260    02 RES-TEXTO                  PIC X(40) VALUE SPACES.                 
003270    02 FILLER                     PIC X(92) VALUE SPACES.                 
003280 01 LIN-RESUMEN-ASG.                                                      
003290    02 FILLER                     PIC X(132) VALUE SPACES.                
003300 01 LIN-RESUMEN-ASG-R REDEFINES LIN-RESUMEN-ASG.                          
003310    02 RSA-ASG-ID                 PIC 9(08) VALUE ZEROS.                  
003320    02 FILLER                     PIC X(02) VALUE SPACES.                 
003330    02 RSA-NOMBRE                 PIC X(30) VALUE SPACES.                 
003340    02 FILLER                     PIC X(02) VALUE SPACES.                 
003350    02 RSA-MORA                   PIC ZZZZ9 VALUE ZEROS.                  
003360    02 FILLER                     PIC X(02) VALUE SPACES.                 
003370    02 RSA-FALTA                  PIC ZZZZ9 VALUE ZEROS.                  
003380    02 FILLER                     PIC X(73) VALUE SPACES.                 
003390******************************************************************        
003400 PROCEDURE DIVISION.                                                      
003410******************************************************************        
003420*               S E C C I O N    P R I N C I P A L                        
003430******************************************************************        
003440 000-MAIN SECTION.                                                        
003450     PERFORM 300-CARGA-TABLA-ASIGNA THRU 300-CARGA-TABLA-ASIGNA-E         
003460     PERFORM 400-CARGA-TABLA-ENTREGA THRU 400-CARGA-TABLA-ENTREGA-E       
003470     PERFORM 200-ABRIR-ARCHIVOS THRU 210-IMPRIME-ENCABEZADO-E             
003490     PERFORM 500-PROCESA-ESTUDIANTES THRU                                 
003495       500-PROCESA-ESTUDIANTES-E UNTIL FIN-ESTUD                          
003500     PERFORM 800-RESUMEN-FINAL THRU 800-RESUMEN-FINAL-E                   
003510     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E               
003520     STOP RUN.                                                            
003530 000-MAIN-E. EXIT.                                                        
003540******************************************************************        
003550*     PASO 1: CARGA LA TABLA DE ASIGNACIONES EN MEMORIA, ORDEN   *        
003560*     ASCENDENTE POR ASG-ID. MAXIMO 50 ASIGNACIONES POR CURSO,   *        
003570*     SI SE DESBORDA SE ABORTA LA CORRIDA (SEM-0014).            *        
003580******************************************************************        
003590 300-CARGA-TABLA-ASIGNA SECTION.                                          
003600     MOVE 'ED4L1000'  TO   PROGRAMA                                       
003610     OPEN INPUT ED4ASIG                                                   
003620     IF FS-ED4ASIG NOT EQUAL 0 AND 97                                     
003630        MOVE 'OPEN'     TO    ACCION                                      
003640        MOVE SPACES     TO    LLAVE                                       
003650        MOVE 'ED4ASIG'  TO    ARCHIVO                                     
003660        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
003670                              FS-ED4ASIG, FSE-ED4ASIG                     
003680        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO ED4ASIG<<<"          
003690                UPON CONSOLE                                              
003700        MOVE  91        TO RETURN-CODE                                    
003710        STOP RUN                                                          
003720     END-IF                                                               
003730     PERFORM 310-LEE-ASIGNA                                               
003740     PERFORM 320-AGREGA-ASIGNA UNTIL FIN-ASIGNA                           
003750     CLOSE ED4ASIG                                                        
003760     IF HUBO-DESBORDE-ASIGNA                                              
003770        DISPLAY ">>> SE DESBORDO LA TABLA DE ASIGNACIONES (50)<<<"        
003780                UPON CONSOLE                                              
003790        MOVE  91        TO RETURN-CODE                                    
003800        STOP RUN                                                          
003810     END-IF.                                                              
003820 300-CARGA-TABLA-ASIGNA-E. EXIT.                                          
003830                                                                          
003840 310-LEE-ASIGNA SECTION.                                                  
003850     READ ED4ASIG NEXT RECORD                                             
003860       AT END                                                             
003870          MOVE 1 TO WKS-FIN-ASIGNA                                        
003880     END-READ.                                                            
003890 310-LEE-ASIGNA-E. EXIT.                                                  
003900                                                                          
003910 320-AGREGA-ASIGNA SECTION.                                               
003920     ADD 1 TO WKS-ASIGNA-LEIDAS                                           
003930     IF WKS-ASIGNA-OCCURS >= 50                                           
003940        MOVE 1 TO WKS-ASIGNA-DESBORDE                                     
003950     ELSE                                                                 
003960        ADD 1 TO WKS-ASIGNA-OCCURS                                        
003970        MOVE ASG-ID        TO TA-ID (WKS-ASIGNA-OCCURS)                   
003980        MOVE ASG-NOMBRE    TO TA-NOMBRE (WKS-ASIGNA-OCCURS)               
003990        MOVE ASG-FECHA-ENTREGA                                            
004000                           TO TA-FECHA-ENTREGA (WKS-ASIGNA-OCCURS)        
004010        MOVE ASG-PUNTOS    TO TA-PUNTOS (WKS-ASIGNA-OCCURS)               
004020        MOVE 0             TO TA-CTD-MORA (WKS-ASIGNA-OCCURS)             
004030        MOVE 0             TO TA-CTD-FALTA (WKS-ASIGNA-OCCURS)            
004040     END-IF                                                               
004050     PERFORM 310-LEE-ASIGNA.                                              
004060 320-AGREGA-ASIGNA-E. EXIT.                                               
004070******************************************************************        
004080*     PASO 2: CARGA LA TABLA DE ENTREGAS EN MEMORIA, ORDEN       *        
004090*     ASCENDENTE POR ASG-ID/EST-ID. MAXIMO 2000 ENTREGAS.        *        
004100*     SE RECHAZA (SEM-0041) TODA ENTREGA CUYA ASIGNACION NO      *        
004110*     ESTE EN LA TABLA DE ASIGNACIONES.                          *        
004120******************************************************************        
004130 400-CARGA-TABLA-ENTREGA SECTION.                                         
004140     OPEN INPUT ED4ENTR                                                   
004150     IF FS-ED4ENTR NOT EQUAL 0 AND 97                                     
004160        MOVE 'OPEN'     TO    ACCION                                      
004170        MOVE SPACES     TO    LLAVE                                       
004180        MOVE 'ED4ENTR'  TO    ARCHIVO                                     
004190        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
004200                              FS-ED4ENTR, FSE-ED4ENTR                     
004210        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO ED4ENTR<<<"          
004220                UPON CONSOLE                                              
004230        MOVE  91        TO RETURN-CODE                                    
004240        STOP RUN                                                          
004250     END-IF                                                               
004260     PERFORM 410-LEE-ENTREGA                                              
004270     PERFORM 420-VALIDA-ASG-ENTREGA UNTIL FIN-ENTREGA                     
004280     CLOSE ED4ENTR                                                        
004290     IF HUBO-DESBORDE-ENTREGA                                             
004300        DISPLAY ">>> SE DESBORDO LA TABLA DE ENTREGAS (2000) <<<"         
004310                UPON CONSOLE                                              
004320        MOVE  91        TO RETURN-CODE                                    
004330        STOP RUN                                                          
004340     END-IF.                                                              
004350 400-CARGA-TABLA-ENTREGA-E. EXIT.                                         
004360                                                                          
004370 410-LEE-ENTREGA SECTION.                                                 
004380     READ ED4ENTR NEXT RECORD                                             
004390       AT END                                                             
004400          MOVE 1 TO WKS-FIN-ENTREGA                                       
004410     END-READ.                                                            
004420 410-LEE-ENTREGA-E. EXIT.                                                 
004430                                                                          
004440*    SEM-0231: LA BUSQUEDA SE HACE CON SEARCH ALL (BINARIA)               
004450*    PORQUE LA TABLA DE ASIGNACIONES YA QUEDO ORDENADA POR                
004460*    TA-ID EN EL PASO 1.                                                  
004470 420-VALIDA-ASG-ENTREGA SECTION.                                          
004480     ADD 1 TO WKS-ENTREGA-LEIDAS                                          
004490     SET IDX-ASG TO 1                                                     
004500     SEARCH ALL WKS-REG-ASIGNA                                            
004510          AT END                                                          
004520             ADD 1 TO WKS-ENTREGA-RECHAZADAS                              
004522            ADD 1 TO WKS-CONTADOR-TRAZA                                   
004524            IF TRAZA-ACTIVA                                               
004526               DISPLAY '>>> TRAZA RECHAZO NO. ' WKS-CONTADOR-TRAZA        
004527                  ' ASG=' ENT-ASG-ID ' EST=' ENT-EST-ID                   
004528                  UPON CONSOLE                                            
004529            END-IF                                                        
004530          WHEN TA-ID (IDX-ASG) = ENT-ASG-ID                               
004540             PERFORM 405-AGREGA-ENTREGA                                   
004550     END-SEARCH                                                           
004560     PERFORM 410-LEE-ENTREGA.                                             
004570 420-VALIDA-ASG-ENTREGA-E. EXIT.                                          
004580                                                                          
004590 405-AGREGA-ENTREGA SECTION.                                              
004600     IF WKS-ENTREGA-OCCURS >= 2000                                        
004610        MOVE 1 TO WKS-ENTREGA-DESBORDE                                    
004620     ELSE                                                                 
004630        ADD 1 TO WKS-ENTREGA-OCCURS                                       
004640        MOVE ENT-ASG-ID       TO TE-ASG-ID (WKS-ENTREGA-OCCURS)           
004650        MOVE ENT-EST-ID       TO TE-EST-ID (WKS-ENTREGA-OCCURS)           
004660        MOVE ENT-FECHA-ENVIO  TO TE-FECHA-ENVIO                           
004670                                  (WKS-ENTREGA-OCCURS)                    
004680        MOVE ENT-ESTADO       TO TE-ESTADO (WKS-ENTREGA-OCCURS)           
004690     END-IF.                                                              
004700 405-AGREGA-ENTREGA-E. EXIT.                                              
004710******************************************************************        
004720*     PASO 3: ABRE LOS ARCHIVOS QUE PERMANECEN ABIERTOS DURANTE  *        
004730*     TODO EL CICLO DE ESTUDIANTES (ENTRADA Y LAS DOS SALIDAS)   *        
004740******************************************************************        
004750 200-ABRIR-ARCHIVOS SECTION.                                              
004760     OPEN INPUT  ED4ESTU                                                  
004770          OUTPUT ED4SAEX                                                  
004780                 ED4SARP                                                  
004790     IF FS-ED4ESTU NOT EQUAL 0 AND 97                                     
004800        MOVE 'OPEN'     TO    ACCION                                      
004810        MOVE SPACES     TO    LLAVE                                       
004820        MOVE 'ED4ESTU'  TO    ARCHIVO                                     
004830        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
004840                              FS-ED4ESTU, FSE-ED4ESTU                     
004850        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO ED4ESTU<<<"          
004860                UPON CONSOLE                                              
004870        MOVE  91        TO RETURN-CODE                                    
004880        STOP RUN                                                          
004890     END-IF                                                               
004900     IF FS-ED4SAEX NOT EQUAL 0 AND 97                                     
004910        MOVE 'OPEN'     TO    ACCION                                      
004920        MOVE SPACES     TO    LLAVE                                       
004930        MOVE 'ED4SAEX'  TO    ARCHIVO                                     
004940        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
004950                              FS-ED4SAEX, FSE-ED4SAEX                     
004960        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO ED4SAEX<<<"          
004970                UPON CONSOLE                                              
004980        MOVE  91        TO RETURN-CODE                                    
004990        STOP RUN                                                          
005000     END-IF                                                               
005010     IF FS-ED4SARP NOT EQUAL 0 AND 97                                     
005020        MOVE 'OPEN'     TO    ACCION                                      
005030        MOVE SPACES     TO    LLAVE                                       
005040        MOVE 'ED4SARP'  TO    ARCHIVO                                     
005050        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
005060                              FS-ED4SARP, FSE-ED4SARP                     
005070        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO ED4SARP<<<"          
005080                UPON CONSOLE                                              
005090        MOVE  91        TO RETURN-CODE                                    
005100        STOP RUN                                                          
005110     END-IF                                                               
005120     PERFORM 510-LEE-ESTUDIANTE.                                          
005130 200-ABRIR-ARCHIVOS-E. EXIT.                                              
005140                                                                          
005150*    SEM-0014: TITULO, RENGLON EN BLANCO Y ENCABEZADOS DE                 
005160*    COLUMNA, UNA SOLA VEZ AL PRINCIPIO DEL REPORTE.                      
005170 210-IMPRIME-ENCABEZADO SECTION.                                          
005180     WRITE LIN-REPORTE FROM LIN-TITULO                                    
005185                             AFTER ADVANCING TOP-OF-FORM                  
005190     MOVE SPACES TO LIN-REPORTE                                           
005200     WRITE LIN-REPORTE AFTER ADVANCING 1 LINE                             
005210     WRITE LIN-REPORTE FROM LIN-ENCABEZADO-1                              
005220                             AFTER ADVANCING 1 LINE.                      
005230 210-IMPRIME-ENCABEZADO-E. EXIT.                                          
005240                                                                          
005250 510-LEE-ESTUDIANTE SECTION.                                              
005260     READ ED4ESTU NEXT RECORD                                             
005270       AT END                                                             
005280          MOVE 1 TO WKS-FIN-ESTUD                                         
005290     END-READ.                                                            
005300 510-LEE-ESTUDIANTE-E. EXIT.                                              
005310******************************************************************        
005320*     PASO 4: UN ESTUDIANTE A LA VEZ, RECORRE LA TABLA DE        *        
005330*     ASIGNACIONES DE PRINCIPIO A FIN (SEM-0014)                 *        
005340******************************************************************        
005350 500-PROCESA-ESTUDIANTES SECTION.                                         
005360     ADD 1 TO WKS-ESTUD-LEIDOS                                            
005370     MOVE 0 TO WKS-EST-MORA                                               
005380     MOVE 0 TO WKS-EST-FALTA                                              
005390     MOVE 0 TO WKS-EST-DIAS-MORA                                          
005400     PERFORM 600-PROCESA-ASIGNACIONES                                     
005410        VARYING IDX-ASG FROM 1 BY 1                                       
005420        UNTIL IDX-ASG > WKS-ASIGNA-OCCURS                                 
005430     PERFORM 750-TOTAL-ESTUDIANTE                                         
005440     PERFORM 510-LEE-ESTUDIANTE.                                          
005450 500-PROCESA-ESTUDIANTES-E. EXIT.                                         
005460                                                                          
005470*    UNA CASILLA ESTUDIANTE/ASIGNACION (SEM-0014)                         
005480 600-PROCESA-ASIGNACIONES SECTION.                                        
005490     PERFORM 650-BUSCA-ENTREGA                                            
005500     CALL 'ED4L1010' USING TA-FECHA-ENTREGA (IDX-ASG)                     
005510                            WKS-FECHA-ENVIO-CASILLA                       
005520                            WKS-ESTADO-ENTREGA                            
005530                            WKS-HUBO-ENTREGA                              
005540                            WKS-ESTADO-RESULTADO                          
005550                            WKS-DIAS-MORA-CASILLA                         
005560     PERFORM 700-ESCRIBE-EXPORT                                           
005570     PERFORM 710-ESCRIBE-DETALLE-RPT                                      
005580     IF WKS-CASILLA-EN-MORA                                               
005590        ADD 1 TO WKS-EST-MORA                                             
005600        ADD 1 TO TA-CTD-MORA (IDX-ASG)                                    
005610        ADD 1 TO WKS-GRAN-MORA                                            
005620        ADD WKS-DIAS-MORA-CASILLA TO WKS-EST-DIAS-MORA                    
005630        ADD WKS-DIAS-MORA-CASILLA TO WKS-GRAN-DIAS-MORA                   
005640     END-IF                                                               
005650     IF WKS-CASILLA-FALTANTE                                              
005660        ADD 1 TO WKS-EST-FALTA                                            
005670        ADD 1 TO TA-CTD-FALTA (IDX-ASG)                                   
005680        ADD 1 TO WKS-GRAN-FALTA                                           
005690     END-IF.                                                              
005700 600-PROCESA-ASIGNACIONES-E. EXIT.                                        
005710                                                                          
005720*    SEM-0231: BUSQUEDA BINARIA (SEARCH ALL) DE LA ENTREGA DE LA          
005730*    PAREJA ASIGNACION/ESTUDIANTE ACTUAL. LA TABLA DE ENTREGAS            
005740*    QUEDO ORDENADA POR TE-ASG-ID/TE-EST-ID EN EL PASO 2. SI NO           
005750*    SE ENCUENTRA, LA CASILLA QUEDA CON VALORES EN CERO Y EL              
005760*    SUBPROGRAMA ED4L1010 LA TRATARA COMO FALTANTE.                       
005770 650-BUSCA-ENTREGA SECTION.                                               
005780     MOVE 0      TO WKS-ENTREGA-ENCONTRADA                                
005790     MOVE 'N'    TO WKS-HUBO-ENTREGA                                      
005800     MOVE SPACE  TO WKS-ESTADO-ENTREGA                                    
005810     MOVE ZEROS  TO WKS-FECHA-ENVIO-CASILLA                               
005820     IF WKS-ENTREGA-OCCURS > 0                                            
005830        SET IDX-ENT TO 1                                                  
005840        SEARCH ALL WKS-REG-ENTREGA                                        
005850             AT END                                                       
005860                CONTINUE                                                  
005870             WHEN TE-ASG-ID (IDX-ENT) = TA-ID (IDX-ASG)                   
005880              AND TE-EST-ID (IDX-ENT) = EST-ID                            
005890                MOVE 1 TO WKS-ENTREGA-ENCONTRADA                          
005900        END-SEARCH                                                        
005910     END-IF                                                               
005920     IF SI-ENTREGA-ENCONTRADA                                             
005930        MOVE 'S'                      TO WKS-HUBO-ENTREGA                 
005940        MOVE TE-ESTADO     (IDX-ENT)  TO WKS-ESTADO-ENTREGA               
005950        MOVE TE-FECHA-ENVIO (IDX-ENT) TO WKS-FECHA-ENVIO-CASILLA          
005960     END-IF.                                                              
005970 650-BUSCA-ENTREGA-E. EXIT.                                               
005980******************************************************************        
005990*     ESCRIBE EL REGISTRO DE EXPORTACION DE LA CASILLA (SEM-0014)*        
006000******************************************************************        
006010 700-ESCRIBE-EXPORT SECTION.                                              
006020     MOVE EST-ID                   TO EXP-EST-ID                          
006030     MOVE EST-NOMBRE-ORD            TO EXP-EST-NOMBRE                     
006040     MOVE TA-ID (IDX-ASG)           TO EXP-ASG-ID                         
006050     MOVE TA-FECHA-ENTREGA (IDX-ASG) TO EXP-FECHA-ENTREGA                 
006060     MOVE WKS-FECHA-ENVIO-CASILLA   TO EXP-FECHA-ENVIO                    
006070     MOVE WKS-ESTADO-RESULTADO      TO EXP-ESTADO                         
006080     MOVE WKS-DIAS-MORA-CASILLA     TO EXP-DIAS-MORA                      
006090     WRITE REG-SALEXP                                                     
006100     IF FS-ED4SAEX NOT EQUAL 0                                            
006110        MOVE 'WRITE'    TO    ACCION                                      
006120        MOVE SPACES     TO    LLAVE                                       
006130        MOVE 'ED4SAEX'  TO    ARCHIVO                                     
006140        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,           
006150                              FS-ED4SAEX, FSE-ED4SAEX                     
006160     ELSE                                                                 
006170        ADD 1 TO WKS-EXPORT-ESCRITOS                                      
006180     END-IF.                                                              
006190 700-ESCRIBE-EXPORT-E. EXIT.                                              
006200                                                                          
006210*    TRADUCE WKS-ESTADO-RESULTADO AL TEXTO DE LA COLUMNA STATUS           
006220*    DEL REPORTE Y ESCRIBE EL RENGLON DE DETALLE (SEM-0014).              
006230 710-ESCRIBE-DETALLE-RPT SECTION.                                         
006240     MOVE SPACES TO LIN-DETALLE                                           
006250     IF IDX-ASG = 1                                                       
006260        MOVE EST-NOMBRE-ORD        TO DET-NOMBRE                          
006270     ELSE                                                                 
006280        MOVE SPACES                TO DET-NOMBRE                          
006290     END-IF                                                               
006300     MOVE TA-ID (IDX-ASG)          TO DET-ASG-ID                          
006310     MOVE TA-NOMBRE (IDX-ASG)      TO DET-NOMBRE-ASG                      
006320     MOVE TA-FECHA-ENTREGA (IDX-ASG)                                      
006330                                   TO DET-FECHA-ENTREGA                   
006340     MOVE WKS-FECHA-ENVIO-CASILLA  TO DET-FECHA-ENVIO                     
006350     EVALUATE TRUE                                                        
006360        WHEN WKS-CASILLA-FALTANTE                                         
006370           MOVE 'MISSING'  TO DET-ESTADO                                  
006380        WHEN WKS-CASILLA-A-TIEMPO                                         
006390           MOVE 'ON TIME'  TO DET-ESTADO                                  
006400        WHEN WKS-CASILLA-EN-MORA                                          
006410           MOVE 'LATE'     TO DET-ESTADO                                  
006420        WHEN WKS-CASILLA-SIN-FECHA                                        
006430           MOVE 'NO DUE'   TO DET-ESTADO                                  
006440     END-EVALUATE                                                         
006450     IF WKS-CASILLA-EN-MORA                                               
006460        MOVE WKS-DIAS-MORA-CASILLA TO DET-DIAS-MORA                       
006470     ELSE                                                                 
006480        MOVE ZEROS                 TO DET-DIAS-MORA                       
006490     END-IF                                                               
006500     WRITE LIN-REPORTE FROM LIN-DETALLE AFTER ADVANCING 1 LINE            
006510     ADD 1 TO WKS-RENGLONES-ESCRITOS.                                     
006520 710-ESCRIBE-DETALLE-RPT-E. EXIT.                                         
006530                                                                          
006540******************************************************************        
006550*     QUIEBRE DE CONTROL: TOTAL DEL ESTUDIANTE QUE TERMINA       *        
006560*     (SEM-0014)                                                 *        
006570******************************************************************        
006580 750-TOTAL-ESTUDIANTE SECTION.                                            
006590     MOVE WKS-EST-MORA      TO EDT-MORA                                   
006600     MOVE WKS-EST-FALTA     TO EDT-FALTA                                  
006610     MOVE WKS-EST-DIAS-MORA TO EDT-DIAS                                   
006620     MOVE SPACES TO LIN-TOTAL-ESTUD                                       
006630     STRING 'TOTAL FOR ' DELIMITED BY SIZE                                
006640            EST-NOMBRE-ORD DELIMITED BY '  '                              
006650            ': LATE='     DELIMITED BY SIZE                               
006660            EDT-MORA      DELIMITED BY SIZE                               
006670            ' MISSING='   DELIMITED BY SIZE                               
006680            EDT-FALTA     DELIMITED BY SIZE                               
006690            ' DAYS LATE=' DELIMITED BY SIZE                               
006700            EDT-DIAS      DELIMITED BY SIZE                               
006710       INTO TOT-TEXTO                                                     
006720     END-STRING                                                           
006730     WRITE LIN-REPORTE FROM LIN-TOTAL-ESTUD AFTER ADVANCING 1 LINE        
006740     MOVE SPACES TO LIN-REPORTE                                           
006750     WRITE LIN-REPORTE AFTER ADVANCING 1 LINE.                            
006760 750-TOTAL-ESTUDIANTE-E. EXIT.                                            
006770******************************************************************        
006780*     PASO 5: RESUMEN FINAL DEL CURSO Y RESUMEN POR ASIGNACION   *        
006790*     (SEM-0014)                                                 *        
006800******************************************************************        
006810 800-RESUMEN-FINAL SECTION.                                               
006820     MOVE WKS-ESTUD-LEIDOS TO EDT-ESTUD                                   
006830     MOVE SPACES TO LIN-RESUMEN                                           
006840     STRING 'STUDENTS PROCESSED ' DELIMITED BY SIZE                       
006850            EDT-ESTUD             DELIMITED BY SIZE                       
006860       INTO RES-TEXTO                                                     
006870     END-STRING                                                           
006880     WRITE LIN-REPORTE FROM LIN-RESUMEN AFTER ADVANCING 1 LINE            
006890                                                                          
006900     MOVE WKS-ASIGNA-OCCURS TO EDT-ASIGNA                                 
006910     MOVE SPACES TO LIN-RESUMEN                                           
006920     STRING 'ASSIGNMENTS ' DELIMITED BY SIZE                              
006930            EDT-ASIGNA     DELIMITED BY SIZE                              
006940       INTO RES-TEXTO                                                     
006950     END-STRING                                                           
006960     WRITE LIN-REPORTE FROM LIN-RESUMEN AFTER ADVANCING 1 LINE            
006970                                                                          
006980     MOVE WKS-GRAN-MORA TO EDT-MORA                                       
006990     MOVE SPACES TO LIN-RESUMEN                                           
007000     STRING 'TOTAL LATE ' DELIMITED BY SIZE                               
007010            EDT-MORA      DELIMITED BY SIZE                               
007020       INTO RES-TEXTO                                                     
007030     END-STRING                                                           
007040     WRITE LIN-REPORTE FROM LIN-RESUMEN AFTER ADVANCING 1 LINE            
007050                                                                          
007060     MOVE WKS-GRAN-FALTA TO EDT-FALTA                                     
007070     MOVE SPACES TO LIN-RESUMEN                                           
007080     STRING 'TOTAL MISSING ' DELIMITED BY SIZE                            
007090            EDT-FALTA        DELIMITED BY SIZE                            
007100       INTO RES-TEXTO                                                     
007110     END-STRING                                                           
007120     WRITE LIN-REPORTE FROM LIN-RESUMEN AFTER ADVANCING 1 LINE            
007130                                                                          
007140     MOVE WKS-GRAN-DIAS-MORA TO EDT-DIAS                                  
007150     MOVE SPACES TO LIN-RESUMEN                                           
007160     STRING 'TOTAL DAYS LATE ' DELIMITED BY SIZE                          
007170            EDT-DIAS           DELIMITED BY SIZE                          
007180       INTO RES-TEXTO                                                     
007190     END-STRING                                                           
007200     WRITE LIN-REPORTE FROM LIN-RESUMEN AFTER ADVANCING 1 LINE            
007210                                                                          
007220     MOVE SPACES TO LIN-REPORTE                                           
007230     WRITE LIN-REPORTE AFTER ADVANCING 1 LINE                             
007240     MOVE SPACES TO LIN-RESUMEN                                           
007250     STRING 'PER-ASSIGNMENT SUMMARY' DELIMITED BY SIZE                    
007260       INTO RES-TEXTO                                                     
007270     END-STRING                                                           
007280     WRITE LIN-REPORTE FROM LIN-RESUMEN AFTER ADVANCING 1 LINE            
007290                                                                          
007300     PERFORM 810-RESUMEN-POR-ASIGNACION                                   
007310        VARYING IDX-ASG FROM 1 BY 1                                       
007320        UNTIL IDX-ASG > WKS-ASIGNA-OCCURS.                                
007330 800-RESUMEN-FINAL-E. EXIT.                                               
007340                                                                          
007350 810-RESUMEN-POR-ASIGNACION SECTION.                                      
007360     MOVE SPACES       TO LIN-RESUMEN-ASG                                 
007370     MOVE TA-ID (IDX-ASG)     TO RSA-ASG-ID                               
007380     MOVE TA-NOMBRE (IDX-ASG) TO RSA-NOMBRE                               
007390     MOVE TA-CTD-MORA (IDX-ASG)  TO RSA-MORA                              
007400     MOVE TA-CTD-FALTA (IDX-ASG) TO RSA-FALTA                             
007410     WRITE LIN-REPORTE FROM LIN-RESUMEN-ASG                               
007420                             AFTER ADVANCING 1 LINE.                      
007430 810-RESUMEN-POR-ASIGNACION-E. EXIT.                                      
007440******************************************************************        
007450*     PASO 6: CIERRA TODOS LOS ARCHIVOS Y MUESTRA LOS CONTEOS    *        
007460*     DE LA CORRIDA (SEM-0014)                                   *        
007470******************************************************************        
007480 900-CIERRA-ARCHIVOS SECTION.                                             
007490     CLOSE ED4ESTU ED4SAEX ED4SARP                                        
007500     DISPLAY ">>>>>>>>>>>>>> RESUMEN DE CORRIDA <<<<<<<<<<<<<<"           
007510             UPON CONSOLE                                                 
007520     DISPLAY "* ESTUDIANTES LEIDOS:        (" WKS-ESTUD-LEIDOS ")"        
007530             UPON CONSOLE                                                 
007540     DISPLAY "* ASIGNACIONES LEIDAS:    (" WKS-ASIGNA-LEIDAS ")"          
007550             UPON CONSOLE                                                 
007560     DISPLAY "* ENTREGAS LEIDAS:        (" WKS-ENTREGA-LEIDAS ")"         
007570             UPON CONSOLE                                                 
007580     DISPLAY "* ENTREGAS RECHAZADAS: (" WKS-ENTREGA-RECHAZADAS ")"        
007590             UPON CONSOLE                                                 
007600     DISPLAY "* REGISTROS EXPORTACION: (" WKS-EXPORT-ESCRITOS ")"         
007610             UPON CONSOLE                                                 
007620     DISPLAY "* RENGLONES REPORTE: (" WKS-RENGLONES-ESCRITOS ")"          
007630             UPON CONSOLE                                                 
007640     DISPLAY ">>>>>>>>>>>>>>>>>>>>>><<<<<<<<<<<<<<<<<<<<<<"               
007650             UPON CONSOLE.                                                
007660 900-CIERRA-ARCHIVOS-E. EXIT.                                             
007670                                                                          
