000100******************************************************************        
000110* MIEMBRO     : ED4LASG                                          *        
000120* APLICACION  : EDUCACION SEMILLERO                              *        
000130* TIPO        : COPY - LAYOUT DE REGISTRO (ENTRADA)              *        
000140* DESCRIPCION : DISENO DEL REGISTRO DE ASIGNACION (TAREA) DEL    *        
000150*             : CURSO. VIENE ORDENADO ASCENDENTE POR ASG-ID. SE  *        
000160*             : PERMITEN COMO MAXIMO 50 ASIGNACIONES POR CURSO,  *        
000170*             : VER WKS-TABLA-ASIGNA EN ED4L1000.                *        
000180* LONGITUD    : 60 POSICIONES, TEXTO, LONGITUD FIJA              *        
000190* USADO POR   : ED4L1000                                         *        
000200******************************************************************        
000210*    P O S    N O M B R E            P I C       D E S C R I P   *        
000220*    001-008  ASG-ID                 9(08)     ID ASIGNACION     *        
000230*    009-038  ASG-NOMBRE             X(30)     TITULO ASIGNAC.   *        
000240*    039-052  ASG-FECHA-ENTREGA      9(14)     FECHA/HORA LIMITE *        
000250*                                              UTC, CERO=NO HAY  *        
000260*    053-059  ASG-PUNTOS             9(05)V99  PUNTOS POSIBLES   *        
000270*    060-060  FILLER                 X(01)     SIN USO           *        
000280******************************************************************        
000290* FECHA       PROGR   PETICION   DESCRIPCION DEL CAMBIO          *        
000300* ----------  ------  ---------  ------------------------------ *         
000310* 14/05/1990  EEDR    SEM-0014   CREACION DEL MIEMBRO            *        
000320* 22/08/1994  EEDR    SEM-0077   SE AGREGA ASG-PUNTOS (SOLO      *        
000330*                                  INFORMATIVO, NO SE ACUMULA)   *        
000340* 03/02/1999  EEDR    SEM-Y2K1   REVISION Y2K - FECHA-ENTREGA YA *        
000350*                                  ERA DE 14 POSICIONES, SIN     *        
000360*                                  CAMBIO NECESARIO              *        
000370* 11/09/2003  PEDR    SEM-0231   SE ACLARA QUE CERO EN LA FECHA  *        
000380*                                  LIMITE SIGNIFICA "SIN FECHA"  *        
000382* 16/02/2004  PEDR    SEM-0245   SE QUITA LA VISTA REDEFINIDA    *        
000384*                                  DE ANIO/MES/DIA, QUE NUNCA    *        
000386*                                  SE USO EN ED4L1000            *        
000390******************************************************************        
000400 01  REG-ASIGNA.                                                          
000410*--------------------------------------------------------------*          
000420*    ID UNICO DE LA ASIGNACION DENTRO DEL CURSO                 *         
000430*--------------------------------------------------------------*          
000440     05  ASG-ID                      PIC 9(08).                           
000450*--------------------------------------------------------------*          
000460*    TITULO O NOMBRE DE LA ASIGNACION, PARA EL REPORTE          *         
000470*--------------------------------------------------------------*          
000480     05  ASG-NOMBRE                  PIC X(30).                           
000490*--------------------------------------------------------------*          
000500*    FECHA Y HORA LIMITE DE ENTREGA, UTC, AAAAMMDDHHMMSS.       *         
000510*    CERO = LA ASIGNACION NO TIENE FECHA LIMITE (NUNCA HAY MORA)*         
000520*--------------------------------------------------------------*          
000530     05  ASG-FECHA-ENTREGA           PIC 9(14).                           
000540        88  ASG-SIN-FECHA-LIMITE             VALUE ZEROS.                 
000640*--------------------------------------------------------------*          
000650*    PUNTOS POSIBLES DE LA ASIGNACION. SOLO INFORMATIVO, NUNCA  *         
000660*    SE SUMA NI SE PROMEDIA EN ESTE REPORTE.                    *         
000670*--------------------------------------------------------------*          
000680     05  ASG-PUNTOS                  PIC 9(05)V99.                        
000690*--------------------------------------------------------------*          
000700*    RELLENO DE REGISTRO, SIN USO ACTUAL                        *         
000710*--------------------------------------------------------------*          
000720     05  FILLER                      PIC X(01).                           
