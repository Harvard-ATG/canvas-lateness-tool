000100******************************************************************        
000110* MIEMBRO     : ED4LEST                                          *        
000120* APLICACION  : EDUCACION SEMILLERO                              *        
000130* TIPO        : COPY - LAYOUT DE REGISTRO (ENTRADA)              *        
000140* DESCRIPCION : DISENO DEL REGISTRO DE ESTUDIANTE INSCRITO EN EL *        
000150*             : CURSO. UN REGISTRO POR ESTUDIANTE. EL ARCHIVO    *        
000160*             : VIENE ORDENADO POR NOMBRE ORDENABLE (APELLIDO,   *        
000170*             : NOMBRE), DESEMPATANDO POR CARNET.                *        
000180* LONGITUD    : 50 POSICIONES, TEXTO, LONGITUD FIJA              *        
000190* USADO POR   : ED4L1000                                         *        
000200******************************************************************        
000210*    P O S    N O M B R E            P I C       D E S C R I P   *        
000220*    001-008  EST-ID                 9(08)     CARNET ESTUDIANTE *        
000230*    009-048  EST-NOMBRE-ORD         X(40)     APELLIDO, NOMBRE  *        
000240*    049-050  FILLER                 X(02)     SIN USO           *        
000250******************************************************************        
000260* FECHA       PROGR   PETICION   DESCRIPCION DEL CAMBIO          *        
000270* ----------  ------  ---------  ------------------------------ *         
000280* 14/05/1990  EEDR    SEM-0014   CREACION DEL MIEMBRO            *        
000290* 03/02/1999  EEDR    SEM-Y2K1   REVISION Y2K - SIN CAMPOS FECHA *        
000300*                                  DE 2 DIGITOS EN ESTE REGISTRO *        
000310* 11/09/2003  PEDR    SEM-0231   SE ACLARA ORDEN DEL ARCHIVO EN  *        
000320*                                  EL COMENTARIO DE CABECERA     *        
000325* 16/02/2004  PEDR    SEM-0245   SE QUITA LA VISTA REDEFINIDA     *       
000326*                                  POR INICIAL DE APELLIDO, QUE   *       
000327*                                  NUNCA SE USO EN ED4L1000       *       
000330************************************************************************  
000340 01  REG-ESTUD.                                                           
000350*--------------------------------------------------------------*          
000360*    CARNET DEL ESTUDIANTE. LLAVE UNICA DENTRO DEL CURSO        *         
000370*--------------------------------------------------------------*          
000380     05  EST-ID                      PIC 9(08).                           
000390        88  EST-ID-EN-BLANCO                  VALUE ZEROS.                
000400*--------------------------------------------------------------*          
000410*    NOMBRE ORDENABLE, FORMATO "APELLIDO, NOMBRE", JUSTIFICADO  *         
000420*    A LA IZQUIERDA Y RELLENO CON ESPACIOS. EL ARCHIVO VIENE    *         
000430*    ORDENADO ASCENDENTE POR ESTE CAMPO.                        *         
000440*--------------------------------------------------------------*          
000450     05  EST-NOMBRE-ORD              PIC X(40).                           
000460*--------------------------------------------------------------*          
000470*    RELLENO DE REGISTRO, SIN USO ACTUAL                        *         
000480*--------------------------------------------------------------*          
000490     05  FILLER                      PIC X(02).                           
