000100******************************************************************        
000110* FECHA       : 14/05/1990                                       *        
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *        
000130* APLICACION  : EDUCACION SEMILLERO                              *        
000140* PROGRAMA    : ED4L1010                                         *        
000150* TIPO        : SUBRUTINA (CALLED)                               *        
000160* DESCRIPCION : CLASIFICA UNA CASILLA ESTUDIANTE/ASIGNACION EN   *        
000170*             : FALTANTE, A TIEMPO, EN MORA O SIN FECHA LIMITE,  *        
000180*             : Y CUANDO ESTA EN MORA CALCULA LOS DIAS COMPLETOS *        
000190*             : DE MORA. NO ABRE ARCHIVOS, NO ACUMULA NADA, SOLO *        
000200*             : RESUELVE UNA CASILLA POR LLAMADA.                *        
000210* ARCHIVOS    : NO APLICA                                        *        
000220* PROGRAMA(S) : NO APLICA (ES LLAMADO POR ED4L1000)              *        
000230* ACCION (ES) : NO APLICA                                        *        
000240* INSTALADO   : 14/05/1990                                       *        
000250* BPM/RATIONAL: SEM-0014                                         *        
000260* NOMBRE      : CLASIFICADOR DE MORA - EDUCACION SEMILLERO       *        
000270******************************************************************        
000280*                    B I T A C O R A   D E   C A M B I O S       *        
000290******************************************************************        
000300* 14/05/1990  EEDR  SEM-0014   VERSION INICIAL. RECIBE FECHA     *        
000310*                              LIMITE Y FECHA DE ENVIO EN        *        
000320*                              AAAAMMDDHHMMSS Y DEVUELVE ESTADO  *        
000330*                              MAS DIAS DE MORA.                 *        
000340* 03/08/1991  EEDR  SEM-0041   SE AGREGA LA REGLA DE "SIN FECHA  *        
000350*                              LIMITE" (D=0), ANTES SE TRATABA   *        
000360*                              COMO A TIEMPO POR ERROR.          *        
000370* 22/08/1994  EEDR  SEM-0077   SE ACLARA QUE S=D (EXACTO EN LA   *        
000380*                              FECHA LIMITE) ES A TIEMPO, NO MORA*        
000390* 19/11/1996  EEDR  SEM-0129   EL ESTADO 'G' (CALIFICADA) SE     *        
000400*                              TRATA IGUAL QUE 'S' (ENTREGADA).  *        
000410* 03/02/1999  EEDR  SEM-Y2K1   REVISION Y2K: SE CONFIRMA QUE EL  *        
000420*                              CALCULO DE ANIO BISIESTO YA       *        
000430*                              CONSIDERA EL AÑO 2000 (DIVISIBLE  *        
000440*                              ENTRE 400) COMO BISIESTO.         *        
000450* 17/03/1999  EEDR  SEM-Y2K2   PRUEBA Y2K EN VIVO CON FECHAS     *        
000460*                              29/02/2000 Y 01/03/2000, SIN      *        
000470*                              NOVEDAD.                          *        
000480* 09/01/2002  PEDR  SEM-0198   SE AMPLIA WKS-DIF-SEGUNDOS A      *        
000490*                              S9(11) COMP, ALGUNOS CURSOS DE    *        
000500*                              VARIOS AÑOS DESBORDABAN EL CAMPO  *        
000510*                              ANTERIOR.                         *        
000520* 11/09/2003  PEDR  SEM-0231   SE DOCUMENTA LA REGLA DE          *        
000530*                              REDONDEO HACIA ARRIBA (CUALQUIER  *        
000540*                              FRACCION DE DIA CUENTA COMO UN    *        
000550*                              DIA COMPLETO DE MORA).            *        
000552* 16/02/2004  PEDR  SEM-0245   SE AGREGAN RANGOS PERFORM...      *        
000554*                              THRU EN 100-MAIN Y 300-CALCU-     *        
000556*                              LA-NUM-DIA, Y SE ACTIVA LA        *        
000558*                              TRAZA (UPSI-0) EN EL CALCULO      *        
000559*                              DE DIAS DE MORA.                  *        
000560******************************************************************        
000570 IDENTIFICATION DIVISION.                                                 
000580 PROGRAM-ID.    ED4L1010.                                                 
000590 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.                               
000600 INSTALLATION.  BANCO INDUSTRIAL - EDUCACION SEMILLERO.                   
000610 DATE-WRITTEN.  14/05/1990.                                               
000620 DATE-COMPILED.                                                           
000630 SECURITY.      USO INTERNO - PROPIEDAD DE BANCO INDUSTRIAL.              
000640******************************************************************        
000650 ENVIRONMENT DIVISION.                                                    
000660 CONFIGURATION SECTION.                                                   
000670 SPECIAL-NAMES.                                                           
000680      UPSI-0 IS WS-TRAZA ON  STATUS IS TRAZA-ACTIVA                       
000690                        OFF STATUS IS TRAZA-INACTIVA.                     
000700******************************************************************        
000710 DATA DIVISION.                                                           
000720 WORKING-STORAGE SECTION.                                                 
000730******************************************************************        
000740*          DESCOMPOSICION DE LA FECHA LIMITE RECIBIDA            *        
000750******************************************************************        
000760 01  WKS-FECHA-ENTREGA               PIC 9(14).                           
000770 01  WKS-FECHA-ENTREGA-R REDEFINES WKS-FECHA-ENTREGA.                     
000780     05  WKS-ANIO-ENTREGA             PIC 9(04).                          
000790     05  WKS-MES-ENTREGA              PIC 9(02).                          
000800     05  WKS-DIA-ENTREGA              PIC 9(02).                          
000810     05  WKS-HORA-ENTREGA             PIC 9(02).                          
000820     05  WKS-MIN-ENTREGA              PIC 9(02).                          
000830     05  WKS-SEG-ENTREGA              PIC 9(02).                          
000840******************************************************************        
000850*          DESCOMPOSICION DE LA FECHA DE ENVIO RECIBIDA          *        
000860******************************************************************        
000870 01  WKS-FECHA-ENVIO                 PIC 9(14).                           
000880 01  WKS-FECHA-ENVIO-R REDEFINES WKS-FECHA-ENVIO.                         
000890     05  WKS-ANIO-ENVIO               PIC 9(04).                          
000900     05  WKS-MES-ENVIO                PIC 9(02).                          
000910     05  WKS-DIA-ENVIO                PIC 9(02).                          
000920     05  WKS-HORA-ENVIO               PIC 9(02).                          
000930     05  WKS-MIN-ENVIO                PIC 9(02).                          
000940     05  WKS-SEG-ENVIO                PIC 9(02).                          
000950******************************************************************        
000960*     TABLA DE DIAS ACUMULADOS ANTES DE CADA MES (ANIO NORMAL)   *        
000970*     SE ARMA IGUAL QUE TABLA-DIAS/F EN EL PROGRAMA ED4L1000,    *        
000980*     PERO ACUMULADA EN VEZ DE POR MES INDIVIDUAL.               *        
000990******************************************************************        
001000 01  TABLA-DIAS-ACUM.                                                     
001010     05  FILLER   PIC X(36)                                               
001020              VALUE '000031059090120151181212243273304334'.               
001030 01  TABLA-DIAS-ACUM-R REDEFINES TABLA-DIAS-ACUM.                         
001040     05  DIAS-ANTES-DEL-MES     PIC 999 OCCURS 12 TIMES.                  
001050******************************************************************        
001060*               CAMPOS DE TRABAJO PARA EL CALCULO                *        
001070******************************************************************        
001080 01  WKS-CAMPOS-CALCULO.                                                  
001090     05  WKS-ANIO-MENOS-1            PIC S9(05) COMP.                     
001100     05  WKS-SIGLOS                  PIC S9(05) COMP.                     
001110     05  WKS-CUATRIENIO              PIC S9(05) COMP.                     
001120     05  WKS-CUATROCIENTOS           PIC S9(05) COMP.                     
001130     05  WKS-DIAS-POR-ANIOS          PIC S9(09) COMP.                     
001140     05  WKS-AJUSTE-BISIESTO         PIC S9(02) COMP.                     
001150     05  WKS-NUM-DIA-ENTREGA         PIC S9(09) COMP.                     
001160     05  WKS-NUM-DIA-ENVIO           PIC S9(09) COMP.                     
001170     05  WKS-SEG-DIA-ENTREGA         PIC S9(05) COMP.                     
001180     05  WKS-SEG-DIA-ENVIO           PIC S9(05) COMP.                     
001190     05  WKS-DIF-SEGUNDOS            PIC S9(11) COMP.                     
001200     05  WKS-DIAS-MORA-CALC          PIC S9(05) COMP.                     
001210     05  WKS-ANIO-CHEQUEO            PIC S9(05) COMP.                     
001220     05  WKS-RESIDUO-4               PIC S9(05) COMP.                     
001230     05  WKS-RESIDUO-100             PIC S9(05) COMP.                     
001240     05  WKS-RESIDUO-400             PIC S9(05) COMP.                     
001250     05  WKS-BISIESTO-SW             PIC 9(01) COMP.                      
001260        88  ANIO-ES-BISIESTO                 VALUE 1.                     
001270******************************************************************        
001280 LINKAGE SECTION.                                                         
001290******************************************************************        
001300*          PARAMETROS RECIBIDOS DE ED4L1000 (EN ESE ORDEN)       *        
001310******************************************************************        
001320 01  LK-FECHA-ENTREGA                PIC 9(14).                           
001330 01  LK-FECHA-ENVIO                  PIC 9(14).                           
001340 01  LK-ESTADO-ENTREGA               PIC X(01).                           
001350 01  LK-HUBO-ENTREGA                 PIC X(01).                           
001360     88  LK-NO-HUBO-ENTREGA                  VALUE 'N'.                   
001370 01  LK-ESTADO-RESULTADO             PIC X(01).                           
001380 01  LK-DIAS-MORA                    PIC 9(04).                           
001390******************************************************************        
001400 PROCEDURE DIVISION USING LK-FECHA-ENTREGA                                
001410                           LK-FECHA-ENVIO                                 
001420                           LK-ESTADO-ENTREGA                              
001430                           LK-HUBO-ENTREGA                                
001440                           LK-ESTADO-RESULTADO                            
001450                           LK-DIAS-MORA.                                  
001460******************************************************************        
001470 100-MAIN SECTION.                                                        
001480     PERFORM 200-CLASIFICA-ENTREGA THRU                                   
001485    200-CLASIFICA-ENTREGA-E.                                              
001490 100-MAIN-E.                                                              
001500     GOBACK.                                                              
001510******************************************************************        
001520*               CLASIFICA LA CASILLA (REGLAS 1 A 4)              *        
001530******************************************************************        
001540 200-CLASIFICA-ENTREGA SECTION.                                           
001550     MOVE ZEROS TO LK-DIAS-MORA                                           
001560     IF LK-NO-HUBO-ENTREGA                                                
001570        OR LK-ESTADO-ENTREGA = 'U'                                        
001580        OR LK-FECHA-ENVIO    = ZEROS                                      
001590           MOVE 'M' TO LK-ESTADO-RESULTADO                                
001600           GO TO 200-CLASIFICA-ENTREGA-E                                  
001610     END-IF                                                               
001620     IF LK-FECHA-ENTREGA = ZEROS                                          
001630        MOVE 'N' TO LK-ESTADO-RESULTADO                                   
001640        GO TO 200-CLASIFICA-ENTREGA-E                                     
001650     END-IF                                                               
001660     MOVE LK-FECHA-ENTREGA TO WKS-FECHA-ENTREGA                           
001670     MOVE LK-FECHA-ENVIO   TO WKS-FECHA-ENVIO                             
001680     PERFORM 300-CALCULA-NUM-DIA THRU 300-CALCULA-NUM-DIA-E               
001690     IF WKS-NUM-DIA-ENVIO <  WKS-NUM-DIA-ENTREGA                          
001700        MOVE 'O' TO LK-ESTADO-RESULTADO                                   
001710        GO TO 200-CLASIFICA-ENTREGA-E                                     
001720     END-IF                                                               
001730     IF WKS-NUM-DIA-ENVIO =  WKS-NUM-DIA-ENTREGA                          
001740        AND WKS-SEG-DIA-ENVIO <= WKS-SEG-DIA-ENTREGA                      
001750        MOVE 'O' TO LK-ESTADO-RESULTADO                                   
001760        GO TO 200-CLASIFICA-ENTREGA-E                                     
001770     END-IF                                                               
001780     MOVE 'L' TO LK-ESTADO-RESULTADO                                      
001790     PERFORM 400-CALCULA-DIAS-MORA THRU                                   
001795    400-CALCULA-DIAS-MORA-E.                                              
001800 200-CLASIFICA-ENTREGA-E. EXIT.                                           
001810******************************************************************        
001820*     CONVIERTE LAS DOS FECHAS A NUMERO DE DIA Y SEGUNDO DEL DIA *        
001830*     CALENDARIO GREGORIANO PROLEPTICO, REGLA DE BISIESTO:       *        
001840*     DIVISIBLE ENTRE 4, SALVO SIGLOS NO DIVISIBLES ENTRE 400    *        
001850******************************************************************        
001860 300-CALCULA-NUM-DIA SECTION.                                             
001870     COMPUTE WKS-ANIO-MENOS-1  = WKS-ANIO-ENTREGA - 1                     
001875     MOVE WKS-ANIO-ENTREGA TO WKS-ANIO-CHEQUEO                            
001880     PERFORM 310-DIAS-DESDE-ANIO-CERO THRU                                
001885        320-ANIO-ES-BISIESTO-E                                            
001910     MOVE 0 TO WKS-AJUSTE-BISIESTO                                        
001920     IF ANIO-ES-BISIESTO AND WKS-MES-ENTREGA > 2                          
001930        MOVE 1 TO WKS-AJUSTE-BISIESTO                                     
001940     END-IF                                                               
001950     COMPUTE WKS-NUM-DIA-ENTREGA =                                        
001960             WKS-DIAS-POR-ANIOS                                           
001970           + DIAS-ANTES-DEL-MES (WKS-MES-ENTREGA)                         
001980           + WKS-AJUSTE-BISIESTO                                          
001990           + WKS-DIA-ENTREGA                                              
002000     COMPUTE WKS-SEG-DIA-ENTREGA =                                        
002010             (WKS-HORA-ENTREGA * 3600)                                    
002020           + (WKS-MIN-ENTREGA  *   60)                                    
002030           +  WKS-SEG-ENTREGA                                             
002040                                                                          
002050     COMPUTE WKS-ANIO-MENOS-1 = WKS-ANIO-ENVIO - 1                        
002055     MOVE WKS-ANIO-ENVIO TO WKS-ANIO-CHEQUEO                              
002060     PERFORM 310-DIAS-DESDE-ANIO-CERO THRU                                
002065        320-ANIO-ES-BISIESTO-E                                            
002090     MOVE 0 TO WKS-AJUSTE-BISIESTO                                        
002100     IF ANIO-ES-BISIESTO AND WKS-MES-ENVIO > 2                            
002110        MOVE 1 TO WKS-AJUSTE-BISIESTO                                     
002120     END-IF                                                               
002130     COMPUTE WKS-NUM-DIA-ENVIO =                                          
002140             WKS-DIAS-POR-ANIOS                                           
002150           + DIAS-ANTES-DEL-MES (WKS-MES-ENVIO)                           
002160           + WKS-AJUSTE-BISIESTO                                          
002170           + WKS-DIA-ENVIO                                                
002180     COMPUTE WKS-SEG-DIA-ENVIO =                                          
002190             (WKS-HORA-ENVIO * 3600)                                      
002200           + (WKS-MIN-ENVIO  *   60)                                      
002210           +  WKS-SEG-ENVIO.                                              
002220 300-CALCULA-NUM-DIA-E. EXIT.                                             
002230******************************************************************        
002240*     DIAS COMPLETOS TRANSCURRIDOS DESDE EL 01/01/0001 HASTA EL  *        
002250*     31 DE DICIEMBRE DEL ANIO ANTERIOR (WKS-ANIO-MENOS-1)       *        
002260******************************************************************        
002270 310-DIAS-DESDE-ANIO-CERO SECTION.                                        
002280     COMPUTE WKS-CUATRIENIO    = WKS-ANIO-MENOS-1 / 4                     
002290     COMPUTE WKS-SIGLOS        = WKS-ANIO-MENOS-1 / 100                   
002300     COMPUTE WKS-CUATROCIENTOS = WKS-ANIO-MENOS-1 / 400                   
002310     COMPUTE WKS-DIAS-POR-ANIOS =                                         
002320             (365 * WKS-ANIO-MENOS-1)                                     
002330           + WKS-CUATRIENIO                                               
002340           - WKS-SIGLOS                                                   
002350           + WKS-CUATROCIENTOS.                                           
002360 310-DIAS-DESDE-ANIO-CERO-E. EXIT.                                        
002370******************************************************************        
002380*     BISIESTO: DIVISIBLE ENTRE 4, NO DIVISIBLE ENTRE 100 SALVO  *        
002390*     QUE SI SEA DIVISIBLE ENTRE 400                             *        
002400******************************************************************        
002410 320-ANIO-ES-BISIESTO SECTION.                                            
002420     MOVE 0 TO WKS-BISIESTO-SW                                            
002430     COMPUTE WKS-RESIDUO-4   =                                            
002440             WKS-ANIO-CHEQUEO - ((WKS-ANIO-CHEQUEO / 4)   * 4)            
002450     COMPUTE WKS-RESIDUO-100 =                                            
002460             WKS-ANIO-CHEQUEO - ((WKS-ANIO-CHEQUEO / 100) * 100)          
002470     COMPUTE WKS-RESIDUO-400 =                                            
002480             WKS-ANIO-CHEQUEO - ((WKS-ANIO-CHEQUEO / 400) * 400)          
002490     IF WKS-RESIDUO-4 = 0                                                 
002500        IF WKS-RESIDUO-100 NOT = 0                                        
002510           OR WKS-RESIDUO-400 = 0                                         
002520           MOVE 1 TO WKS-BISIESTO-SW                                      
002530        END-IF                                                            
002540     END-IF.                                                              
002550 320-ANIO-ES-BISIESTO-E. EXIT.                                            
002560******************************************************************        
002570*     DIAS DE MORA = DIFERENCIA EN SEGUNDOS / 86400, REDONDEADO  *        
002580*     HACIA ARRIBA (CUALQUIER FRACCION DE DIA ES UN DIA COMPLETO)*        
002590******************************************************************        
002600 400-CALCULA-DIAS-MORA SECTION.                                           
002610     COMPUTE WKS-DIF-SEGUNDOS =                                           
002620           ((WKS-NUM-DIA-ENVIO - WKS-NUM-DIA-ENTREGA) * 86400)            
002630         + (WKS-SEG-DIA-ENVIO  - WKS-SEG-DIA-ENTREGA)                     
002640     COMPUTE WKS-DIAS-MORA-CALC =                                         
002650             (WKS-DIF-SEGUNDOS + 86399) / 86400                           
002660     MOVE WKS-DIAS-MORA-CALC TO LK-DIAS-MORA                              
002662     IF TRAZA-ACTIVA                                                      
002664        DISPLAY '>>> TRAZA: DIAS DE MORA = ' LK-DIAS-MORA                 
002666           UPON CONSOLE                                                   
002668     END-IF.                                                              
002670 400-CALCULA-DIAS-MORA-E. EXIT.                                           
002680                                                                          
