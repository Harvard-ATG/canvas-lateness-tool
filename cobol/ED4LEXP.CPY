000100******************************************************************        
000110* MIEMBRO     : ED4LEXP                                          *        
000120* APLICACION  : EDUCACION SEMILLERO                              *        
000130* TIPO        : COPY - LAYOUT DE REGISTRO (SALIDA)               *        
000140* DESCRIPCION : DISENO DEL REGISTRO DE SALIDA (EXPORTACION) DE   *        
000150*             : LA MORA POR PAREJA ESTUDIANTE/ASIGNACION. SE     *        
000160*             : ESCRIBE UN REGISTRO POR CADA CASILLA DE LA       *        
000170*             : MATRIZ ESTUDIANTE X ASIGNACION, EN EL MISMO      *        
000180*             : ORDEN QUE LAS LINEAS DE DETALLE DEL REPORTE:     *        
000190*             : POR ESTUDIANTE (ORDEN DE NOMBRE) Y LUEGO POR     *        
000200*             : ASG-ID ASCENDENTE. PARA CONSUMO DE OTROS         *        
000210*             : SISTEMAS (NO ES PARA LECTURA HUMANA).            *        
000220* LONGITUD    : 80 POSICIONES, TEXTO, LONGITUD FIJA              *        
000230* USADO POR   : ED4L1000                                         *        
000240******************************************************************        
000250*    P O S    N O M B R E            P I C       D E S C R I P   *        
000260*    001-008  EXP-EST-ID             9(08)     CARNET ESTUDIANTE *        
000270*    009-038  EXP-EST-NOMBRE         X(30)     NOMBRE (RECORTADO)*        
000280*    039-046  EXP-ASG-ID             9(08)     ID ASIGNACION     *        
000290*    047-060  EXP-FECHA-ENTREGA      9(14)     FECHA LIMITE      *        
000300*    061-074  EXP-FECHA-ENVIO        9(14)     FECHA DE ENVIO    *        
000310*    075-075  EXP-ESTADO             X(01)     M/O/L/N (VER ABJ) *        
000320*    076-079  EXP-DIAS-MORA          9(04)     DIAS DE MORA      *        
000330*    080-080  FILLER                 X(01)     SIN USO           *        
000340******************************************************************        
000350* FECHA       PROGR   PETICION   DESCRIPCION DEL CAMBIO          *        
000360* ----------  ------  ---------  ------------------------------ *         
000370* 14/05/1990  EEDR    SEM-0014   CREACION DEL MIEMBRO            *        
000380* 19/11/1996  EEDR    SEM-0129   SE AGREGA EXP-ESTADO CON LOS    *        
000390*                                  4 CODIGOS, ANTES SOLO M/L     *        
000400* 03/02/1999  EEDR    SEM-Y2K1   REVISION Y2K - SIN IMPACTO      *        
000410* 11/09/2003  PEDR    SEM-0231   SE DOCUMENTA QUE EXP-DIAS-MORA  *        
000420*                                  QUEDA EN CERO SALVO ESTADO L  *        
000430******************************************************************        
000440 01  REG-SALEXP.                                                          
000450*--------------------------------------------------------------*          
000460*    CARNET DEL ESTUDIANTE                                     *          
000470*--------------------------------------------------------------*          
000480     05  EXP-EST-ID                  PIC 9(08).                           
000490*--------------------------------------------------------------*          
000500*    NOMBRE ORDENABLE DEL ESTUDIANTE, RECORTADO A 30 POSICIONES *         
000510*--------------------------------------------------------------*          
000520     05  EXP-EST-NOMBRE              PIC X(30).                           
000530*--------------------------------------------------------------*          
000540*    ID DE LA ASIGNACION                                       *          
000550*--------------------------------------------------------------*          
000560     05  EXP-ASG-ID                  PIC 9(08).                           
000570*--------------------------------------------------------------*          
000580*    FECHA LIMITE DE LA ASIGNACION, CERO SI NO TIENE            *         
000590*--------------------------------------------------------------*          
000600     05  EXP-FECHA-ENTREGA           PIC 9(14).                           
000610*--------------------------------------------------------------*          
000620*    FECHA EN QUE SE ENVIO LA ENTREGA, CERO SI NO HUBO ENVIO    *         
000630*--------------------------------------------------------------*          
000640     05  EXP-FECHA-ENVIO             PIC 9(14).                           
000650*--------------------------------------------------------------*          
000660*    ESTADO DE LA CASILLA ESTUDIANTE/ASIGNACION:                *         
000670*      M = FALTANTE (MISSING)     O = A TIEMPO (ON TIME)        *         
000680*      L = EN MORA  (LATE)        N = SIN FECHA LIMITE          *         
000690*--------------------------------------------------------------*          
000700     05  EXP-ESTADO                  PIC X(01).                           
000710        88  EXP-FALTANTE                     VALUE 'M'.                   
000720        88  EXP-A-TIEMPO                      VALUE 'O'.                  
000730        88  EXP-EN-MORA                       VALUE 'L'.                  
000740        88  EXP-SIN-FECHA-LIMITE              VALUE 'N'.                  
000750*--------------------------------------------------------------*          
000760*    DIAS COMPLETOS DE MORA. CERO SALVO CUANDO EXP-ESTADO = 'L' *         
000770*--------------------------------------------------------------*          
000780     05  EXP-DIAS-MORA               PIC 9(04).                           
000790*--------------------------------------------------------------*          
000800*    RELLENO DE REGISTRO, SIN USO ACTUAL                        *         
000810*--------------------------------------------------------------*          
000820     05  FILLER                      PIC X(01).                           
