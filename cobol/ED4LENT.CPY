000100******************************************************************        
000110* MIEMBRO     : ED4LENT                                          *        
000120* APLICACION  : EDUCACION SEMILLERO                              *        
000130* TIPO        : COPY - LAYOUT DE REGISTRO (ENTRADA)              *        
000140* DESCRIPCION : DISENO DEL REGISTRO DE ENTREGA (SUBMISSION) DE   *        
000150*             : UN ESTUDIANTE PARA UNA ASIGNACION. VIENE         *        
000160*             : ORDENADO ASCENDENTE POR ENT-ASG-ID Y LUEGO POR   *        
000170*             : ENT-EST-ID. MAXIMO UNA ENTREGA POR PAREJA        *        
000180*             : ASIGNACION/ESTUDIANTE, MAXIMO 2000 ENTREGAS POR  *        
000190*             : CORRIDA. VER WKS-TABLA-ENTREGA EN ED4L1000.      *        
000200* LONGITUD    : 40 POSICIONES, TEXTO, LONGITUD FIJA              *        
000210* USADO POR   : ED4L1000                                         *        
000220******************************************************************        
000230*    P O S    N O M B R E            P I C       D E S C R I P   *        
000240*    001-008  ENT-ASG-ID             9(08)     ID ASIGNACION     *        
000250*    009-016  ENT-EST-ID             9(08)     CARNET ESTUDIANTE *        
000260*    017-030  ENT-FECHA-ENVIO        9(14)     FECHA/HORA ENVIO  *        
000270*                                              UTC, CERO=NO HAY  *        
000280*    031-031  ENT-ESTADO             X(01)     S/U/G (VER ABAJO) *        
000290*    032-040  FILLER                 X(09)     SIN USO           *        
000300******************************************************************        
000310* FECHA       PROGR   PETICION   DESCRIPCION DEL CAMBIO          *        
000320* ----------  ------  ---------  ------------------------------ *         
000330* 14/05/1990  EEDR    SEM-0014   CREACION DEL MIEMBRO            *        
000340* 19/11/1996  EEDR    SEM-0129   SE AGREGA ENT-ESTADO, ANTES SOLO*        
000350*                                  SE DETECTABA POR FECHA EN CERO*        
000360* 03/02/1999  EEDR    SEM-Y2K1   REVISION Y2K - SIN IMPACTO, LA  *        
000370*                                  FECHA YA ES DE 14 POSICIONES  *        
000380* 11/09/2003  PEDR    SEM-0231   SE DOCUMENTA EL ESTADO 'G' -    *        
000390*                                  ENTREGA CALIFICADA, SE TRATA  *        
000400*                                  IGUAL QUE 'S' PARA MORA       *        
000402* 16/02/2004  PEDR    SEM-0245   SE QUITA LA VISTA REDEFINIDA    *        
000404*                                  DE ANIO/MES/DIA, QUE NUNCA    *        
000406*                                  SE USO EN ED4L1000            *        
000410******************************************************************        
000420 01  REG-ENTREGA.                                                         
000430*--------------------------------------------------------------*          
000440*    ID DE LA ASIGNACION A LA QUE PERTENECE LA ENTREGA          *         
000450*--------------------------------------------------------------*          
000460     05  ENT-ASG-ID                  PIC 9(08).                           
000470*--------------------------------------------------------------*          
000480*    CARNET DEL ESTUDIANTE QUE ENTREGO                          *         
000490*--------------------------------------------------------------*          
000500     05  ENT-EST-ID                  PIC 9(08).                           
000510*--------------------------------------------------------------*          
000520*    FECHA Y HORA DE ENVIO, UTC, AAAAMMDDHHMMSS.                *         
000530*    CERO = NO HUBO ENVIO (ESTADO DEBE SER 'U')                 *         
000540*--------------------------------------------------------------*          
000550     05  ENT-FECHA-ENVIO             PIC 9(14).                           
000560        88  ENT-SIN-ENVIO                    VALUE ZEROS.                 
000660*--------------------------------------------------------------*          
000670*    ESTADO DE LA ENTREGA:                                      *         
000680*      S = ENTREGADA          U = NO ENTREGADA                  *         
000690*      G = ENTREGADA Y CALIFICADA (SE TRATA IGUAL QUE S)         *        
000700*--------------------------------------------------------------*          
000710     05  ENT-ESTADO                  PIC X(01).                           
000720        88  ENT-ESTADO-ENTREGADA             VALUE 'S'.                   
000730        88  ENT-ESTADO-NO-ENTREGADA          VALUE 'U'.                   
000740        88  ENT-ESTADO-CALIFICADA            VALUE 'G'.                   
000750*--------------------------------------------------------------*          
000760*    RELLENO DE REGISTRO, SIN USO ACTUAL                        *         
000770*--------------------------------------------------------------*          
000780     05  FILLER                      PIC X(09).                           
